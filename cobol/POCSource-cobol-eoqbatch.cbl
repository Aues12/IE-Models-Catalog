000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  EOQBATCH                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS THE ITEM-PARAMS FILE, ONE STOCKED ITEM PER RECORD, AND    00000900
001000* CALLS EOQCALC TO PRICE EACH ITEM UNDER ITS ASSIGNED ORDER-      00001000
001100* POLICY MODEL (BASIC EOQ, EPQ, QUANTITY-DISCOUNT EOQ, OR         00001100
001200* BACKORDER EOQ).  RESULTS GO TO RESULTS-RPT, REJECTED ITEMS GO   00001200
001300* TO THE REJECTS FILE, AND A TRAILER OF CONTROL TOTALS IS WRITTEN 00001300
001400* AT THE END OF THE RUN.                                          00001400
001500*                                                                 00001500
001600* 'D' MODEL ITEMS CARRY THEIR DISCOUNT TIER TABLE AS A SECOND     00001600
001700* PHYSICAL RECORD IMMEDIATELY FOLLOWING THE ITEM RECORD ON THE    00001700
001800* SAME FILE - SEE 715-READ-TIER-FILE.                             00001800
001900****************************************************************  00001900
002000*                                                                 00002000
002100* Record layout of the ITEM-PARAMS file, see POCSource-copy-      00002100
002200* itmparm.cpy and POCSource-copy-dtrtier.cpy for the full field   00002200
002300* list - both records are 120 bytes, fixed.                       00002300
002400*                                                                 00002400
002500****************************************************************  00002500
002600 IDENTIFICATION DIVISION.                                         00002600
002700 PROGRAM-ID.  EOQBATCH.                                           00002700
002800 AUTHOR. DOUG STOUT.                                              00002800
002900 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00002900
003000 DATE-WRITTEN. 03/14/91.                                          00003000
003100 DATE-COMPILED.                                                   00003100
003200 SECURITY. NON-CONFIDENTIAL.                                      00003200
003300*                                                                 00003300
003400******************************************************************00003400
003500*    CHANGE LOG                                                  *00003500
003600******************************************************************00003600
003700*  03/14/91  DWS  ORIGINAL PROGRAM.  DRIVES ALL FOUR EOQ MODELS   00003700
003800*                 THROUGH THE EOQCALC SUBPROGRAM, ONE CALL PER    00003800
003900*                 ITEM-PARAMS RECORD.                             00003900
004000*  09/08/91  JDS  ADDED REJECTS FILE - REJECTED ITEMS WERE        00004000
004100*                 PREVIOUSLY JUST DROPPED FROM THE RUN WITH NO    00004100
004200*                 AUDIT TRAIL.  TKT IC-0299.                      00004200
004300*  02/11/93  DWS  FIXED 715-READ-TIER-FILE SO A DISCOUNT ITEM AT  00004300
004400*                 END OF FILE WITH NO TIER RECORD BEHIND IT GETS  00004400
004500*                 REJECTED INSTEAD OF ABENDING ON THE NEXT READ.  00004500
004600*  07/19/94  JDS  CONTROL TOTALS TRAILER REWRITTEN TO MATCH THE   00004600
004700*                 REVISED EDIT SPEC FROM INVENTORY CONTROL.       00004700
004800*  04/02/96  RTW  WIDENED WS-GRAND-TOTAL-COST - NINE DIGITS WAS   00004800
004900*                 NOT ENOUGH FOR A FULL-PLANT RUN.                00004900
005000*  11/14/98  DWS  YEAR 2000 REVIEW - REPORT HEADING DATE FIELD    00005000
005100*                 IS A TWO-DIGIT YEAR FOR DISPLAY ONLY, NOT USED  00005100
005200*                 IN ANY COMPARISON OR ARITHMETIC.  SIGNED OFF.   00005200
005300*  01/09/03  RTW  ADDED WS-RECORDS-REJECTED TO THE CONSOLE        00005300
005400*                 MESSAGE AT 790-CLOSE-FILES SO OPERATIONS CAN    00005400
005500*                 SEE THE REJECT COUNT WITHOUT PULLING THE REPORT.00005500
005600******************************************************************00005600
005700                                                                  00005700
005800 ENVIRONMENT DIVISION.                                            00005800
005900 CONFIGURATION SECTION.                                           00005900
006000 SOURCE-COMPUTER. IBM-390.                                        00006000
006100 OBJECT-COMPUTER. IBM-390.                                        00006100
006200 SPECIAL-NAMES.                                                   00006200
006300     C01 IS TOP-OF-FORM.                                          00006300
006400                                                                  00006400
006500 INPUT-OUTPUT SECTION.                                            00006500
006600 FILE-CONTROL.                                                    00006600
006700                                                                  00006700
006800     SELECT ITEM-PARAMS  ASSIGN TO ITEMPARM                       00006800
006900            ORGANIZATION IS LINE SEQUENTIAL                       00006900
007000            FILE STATUS  IS  WS-ITEM-PARAMS-STATUS.               00007000
007100                                                                  00007100
007200     SELECT RESULTS-RPT  ASSIGN TO RESULTRP                       00007200
007300            ORGANIZATION IS LINE SEQUENTIAL                       00007300
007400            FILE STATUS  IS  WS-RESULTS-RPT-STATUS.               00007400
007500                                                                  00007500
007600     SELECT REJECTS      ASSIGN TO REJECTS                        00007600
007700            ORGANIZATION IS LINE SEQUENTIAL                       00007700
007800            FILE STATUS  IS  WS-REJECTS-STATUS.                   00007800
007900                                                                  00007900
008000******************************************************************00008000
008100 DATA DIVISION.                                                   00008100
008200 FILE SECTION.                                                    00008200
008300                                                                  00008300
008400 FD  ITEM-PARAMS                                                  00008400
008500     RECORDING MODE IS F                                          00008500
008600     BLOCK CONTAINS 0 RECORDS                                     00008600
008700     LABEL RECORDS ARE STANDARD.                                  00008700
008800 COPY POCSource-copy-itmparm.cpy.                                 00008800
008900 COPY POCSource-copy-dtrtier.cpy.                                 00008900
009000                                                                  00009000
009100 FD  RESULTS-RPT                                                  00009100
009200     RECORDING MODE IS F                                          00009200
009300     LABEL RECORDS ARE STANDARD.                                  00009300
009400 COPY POCSource-copy-eoqrslt.cpy.                                 00009400
009500                                                                  00009500
009600 FD  REJECTS                                                      00009600
009700     RECORDING MODE IS F                                          00009700
009800     LABEL RECORDS ARE STANDARD.                                  00009800
009900 COPY POCSource-copy-eoqrej.cpy.                                  00009900
010000                                                                  00010000
010100******************************************************************00010100
010200 WORKING-STORAGE SECTION.                                         00010200
010300******************************************************************00010300
010400*                                                                 00010400
010500 01  SYSTEM-DATE-AND-TIME.                                        00010500
010600     05  CURRENT-DATE.                                            00010600
010700         10  CURRENT-YEAR            PIC 9(2).                    00010700
010800         10  CURRENT-MONTH           PIC 9(2).                    00010800
010900         10  CURRENT-DAY             PIC 9(2).                    00010900
011000     05  CURRENT-TIME.                                            00011000
011100         10  CURRENT-HOUR            PIC 9(2).                    00011100
011200         10  CURRENT-MINUTE          PIC 9(2).                    00011200
011300         10  CURRENT-SECOND          PIC 9(2).                    00011300
011400         10  CURRENT-HNDSEC          PIC 9(2).                    00011400
011500     05  FILLER                      PIC X(04) VALUE SPACES.      00011500
011600*                                                                 00011600
011700 01  WS-CURRENT-DATE-YYMMDD           PIC 9(06) VALUE ZERO.       00011700
011800 01  WS-CURRENT-DATE-BRK REDEFINES WS-CURRENT-DATE-YYMMDD.        00011800
011900     05  WS-CURR-YY                   PIC 9(02).                  00011900
012000     05  WS-CURR-MM                   PIC 9(02).                  00012000
012100     05  WS-CURR-DD                   PIC 9(02).                  00012100
012200*                                                                 00012200
012300 01  WS-FIELDS.                                                   00012300
012400     05  WS-ITEM-PARAMS-STATUS   PIC X(2)  VALUE SPACES.          00012400
012500     05  WS-RESULTS-RPT-STATUS   PIC X(2)  VALUE SPACES.          00012500
012600     05  WS-REJECTS-STATUS       PIC X(2)  VALUE SPACES.          00012600
012700     05  WS-EOF-SW               PIC X     VALUE 'N'.             00012700
012800     05  WS-TIER-EOF-SW          PIC X     VALUE 'N'.             00012800
012900     05  WS-RETURN-CD            PIC 9(04) COMP VALUE 0.          00012900
013000     05  WS-RETURN-CD-X REDEFINES WS-RETURN-CD PIC X(02).         00013000
013100     05  WS-PAGE-NO              PIC 9(04) COMP VALUE 0.          00013100
013200     05  WS-LINE-CNT             PIC 9(04) COMP VALUE 0.          00013200
013300     05  WS-LINES-PER-PAGE       PIC 9(04) COMP VALUE 55.         00013300
013400     05  FILLER                  PIC X(08) VALUE SPACES.          00013400
013500*                                                                 00013500
013600 01  WS-RUN-TOTALS.                                               00013600
013700     05  WS-RECORDS-READ         PIC 9(07) COMP VALUE 0.          00013700
013800     05  WS-RECORDS-PROCESSED    PIC 9(07) COMP VALUE 0.          00013800
013900     05  WS-RECORDS-REJECTED     PIC 9(07) COMP VALUE 0.          00013900
014000     05  WS-GRAND-TOTAL-COST     PIC S9(09)V9999 COMP-3 VALUE 0.  00014000
014100     05  WS-GRAND-TOTAL-COST-X REDEFINES WS-GRAND-TOTAL-COST      00014100
014200                                 PIC X(07).                       00014200
014300     05  FILLER                  PIC X(08) VALUE SPACES.          00014300
014400*                                                                 00014400
014500 COPY POCSource-copy-eoqwork.cpy.                                 00014500
014600*                                                                 00014600
014700******************************************************************00014700
014800*    REPORT PRINT LINES - RESULTS-RPT, 132 BYTES EACH.            00014800
014900******************************************************************00014900
015000 01  WS-RPT-HEADING-1.                                            00015000
015100     05  FILLER                 PIC X(60) VALUE                   00015100
015200     'INVENTORY MODELS CATALOG - EOQ BATCH REPORT      RUN DATE:'.00015200
015300     05  HDG1-MM                 PIC 99.                          00015300
015400     05  FILLER                 PIC X VALUE '/'.                  00015400
015500     05  HDG1-DD                 PIC 99.                          00015500
015600     05  FILLER                 PIC X VALUE '/'.                  00015600
015700     05  HDG1-YY                 PIC 99.                          00015700
015800     05  FILLER                 PIC X(5) VALUE SPACES.            00015800
015900     05  FILLER                 PIC X(5) VALUE 'PAGE '.           00015900
016000     05  HDG1-PAGE-NO            PIC ZZZ9.                        00016000
016100     05  FILLER                 PIC X(50) VALUE SPACES.           00016100
016200*                                                                 00016200
016300 01  WS-RPT-COL-HDG1.                                             00016300
016400     05  FILLER                 PIC X(9)  VALUE ' ITEM-ID '.      00016400
016500     05  FILLER                 PIC X(2)  VALUE SPACES.           00016500
016600     05  FILLER                 PIC X(3)  VALUE 'MDL'.            00016600
016700     05  FILLER                 PIC X(1)  VALUE SPACES.           00016700
016800     05  FILLER                 PIC X(11) VALUE ' ORDER QTY '.    00016800
016900     05  FILLER                 PIC X(2)  VALUE SPACES.           00016900
017000     05  FILLER                 PIC X(11) VALUE 'REORDER PT '.    00017000
017100     05  FILLER                 PIC X(2)  VALUE SPACES.           00017100
017200     05  FILLER                 PIC X(8)  VALUE 'UNIT PRC'.       00017200
017300     05  FILLER                 PIC X(3)  VALUE SPACES.           00017300
017400     05  FILLER                 PIC X(11) VALUE 'MAX INVENT '.    00017400
017500     05  FILLER                 PIC X(2)  VALUE SPACES.           00017500
017600     05  FILLER                 PIC X(11) VALUE 'MAX BACKORD'.    00017600
017700     05  FILLER                 PIC X(2)  VALUE SPACES.           00017700
017800     05  FILLER                 PIC X(13) VALUE '  TOTAL COST '.  00017800
017900     05  FILLER                 PIC X(2)  VALUE SPACES.           00017900
018000     05  FILLER                 PIC X(8)  VALUE 'STATUS  '.       00018000
018100     05  FILLER                 PIC X(31) VALUE SPACES.           00018100
018200*                                                                 00018200
018300 01  WS-RPT-COL-HDG2.                                             00018300
018400     05  FILLER                 PIC X(101) VALUE ALL '-'.         00018400
018500     05  FILLER                 PIC X(31)  VALUE SPACES.          00018500
018600*                                                                 00018600
018700 01  WS-RPT-TRAILER-1.                                            00018700
018800     05  FILLER                 PIC X(30) VALUE                   00018800
018900         'RECORDS READ . . . . . :    '.                          00018900
019000     05  TRL1-RECORDS-READ       PIC ZZZ,ZZ9.                     00019000
019100     05  FILLER                 PIC X(95) VALUE SPACES.           00019100
019200*                                                                 00019200
019300 01  WS-RPT-TRAILER-2.                                            00019300
019400     05  FILLER                 PIC X(30) VALUE                   00019400
019500         'RECORDS PROCESSED . . :    '.                           00019500
019600     05  TRL2-RECORDS-PROCESSED  PIC ZZZ,ZZ9.                     00019600
019700     05  FILLER                 PIC X(95) VALUE SPACES.           00019700
019800*                                                                 00019800
019900 01  WS-RPT-TRAILER-3.                                            00019900
020000     05  FILLER                 PIC X(30) VALUE                   00020000
020100         'RECORDS REJECTED . . :    '.                            00020100
020200     05  TRL3-RECORDS-REJECTED   PIC ZZZ,ZZ9.                     00020200
020300     05  FILLER                 PIC X(95) VALUE SPACES.           00020300
020400*                                                                 00020400
020500 01  WS-RPT-TRAILER-4.                                            00020500
020600     05  FILLER                 PIC X(30) VALUE                   00020600
020700         'GRAND TOTAL ANNUAL COST:    '.                          00020700
020800     05  TRL4-GRAND-TOTAL-COST   PIC Z,ZZZ,ZZZ,ZZ9.99.            00020800
020900     05  FILLER                 PIC X(86) VALUE SPACES.           00020900
021000                                                                  00021000
021100******************************************************************00021100
021200 PROCEDURE DIVISION.                                              00021200
021300******************************************************************00021300
021400                                                                  00021400
021500     ACCEPT CURRENT-DATE FROM DATE.                               00021500
021600     ACCEPT CURRENT-TIME FROM TIME.                               00021600
021700     MOVE CURRENT-YEAR  TO WS-CURR-YY.                            00021700
021800     MOVE CURRENT-MONTH TO WS-CURR-MM.                            00021800
021900     MOVE CURRENT-DAY   TO WS-CURR-DD.                            00021900
022000                                                                  00022000
022100     PERFORM 700-OPEN-FILES          THRU 700-EXIT.               00022100
022200     PERFORM 800-WRITE-REPORT-HEADING THRU 800-EXIT.              00022200
022300                                                                  00022300
022400     PERFORM 710-READ-ITEM-FILE      THRU 710-EXIT.               00022400
022500     PERFORM 100-PROCESS-ITEM-RECORD THRU 100-EXIT                00022500
022600         UNTIL WS-EOF-SW = 'Y'.                                   00022600
022700                                                                  00022700
022800     PERFORM 850-WRITE-CONTROL-TOTALS THRU 850-EXIT.              00022800
022900     PERFORM 790-CLOSE-FILES          THRU 790-EXIT.              00022900
023000                                                                  00023000
023100     GOBACK.                                                      00023100
023200                                                                  00023200
023300 100-PROCESS-ITEM-RECORD.                                         00023300
023400     MOVE 'N' TO WS-TIER-EOF-SW.                                  00023400
023500     IF ITM-MODEL-DISCOUNT                                        00023500
023600         PERFORM 715-READ-TIER-FILE THRU 715-EXIT                 00023600
023700     END-IF.                                                      00023700
023800                                                                  00023800
023900     IF WS-TIER-EOF-SW = 'Y'                                      00023900
024000*        DISCOUNT ITEM WAS THE LAST RECORD ON THE FILE WITH NO    00024000
024100*        TIER RECORD BEHIND IT - REJECT IT, SEE TKT IC-0299.      00024100
024200         ADD 1 TO WS-RECORDS-REJECTED                             00024200
024300         PERFORM 840-WRITE-REJECT-LINE  THRU 840-EXIT             00024300
024400         PERFORM 830-WRITE-DETAIL-LINE  THRU 830-EXIT             00024400
024500         MOVE 'Y' TO WS-EOF-SW                                    00024500
024600     ELSE                                                         00024600
024700         CALL 'EOQCALC' USING ITM-PARAMETER-RECORD,               00024700
024800                               DTR-DISCOUNT-TIER-RECORD,          00024800
024900                               CALC-RESULT-AREA,                  00024900
025000                               WS-RETURN-CD                       00025000
025100         IF CALC-STATUS = 'REJECTED'                              00025100
025200             ADD 1 TO WS-RECORDS-REJECTED                         00025200
025300             PERFORM 840-WRITE-REJECT-LINE THRU 840-EXIT          00025300
025400         ELSE                                                     00025400
025500             ADD 1 TO WS-RECORDS-PROCESSED                        00025500
025600             ADD CALC-TOTAL-COST TO WS-GRAND-TOTAL-COST           00025600
025700         END-IF                                                   00025700
025800         PERFORM 830-WRITE-DETAIL-LINE THRU 830-EXIT              00025800
025900         PERFORM 710-READ-ITEM-FILE THRU 710-EXIT                 00025900
026000     END-IF.                                                      00026000
026100 100-EXIT.                                                        00026100
026200     EXIT.                                                        00026200
026300                                                                  00026300
026400 700-OPEN-FILES.                                                  00026400
026500     OPEN INPUT  ITEM-PARAMS                                      00026500
026600          OUTPUT RESULTS-RPT                                      00026600
026700                 REJECTS.                                         00026700
026800     IF WS-ITEM-PARAMS-STATUS NOT = '00'                          00026800
026900         DISPLAY 'ERROR OPENING ITEM-PARAMS FILE.  RC: '          00026900
027000                  WS-ITEM-PARAMS-STATUS                           00027000
027100         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00027100
027200         MOVE 16 TO RETURN-CODE                                   00027200
027300         MOVE 'Y' TO WS-EOF-SW                                    00027300
027400     END-IF.                                                      00027400
027500     IF WS-RESULTS-RPT-STATUS NOT = '00'                          00027500
027600         DISPLAY 'ERROR OPENING RESULTS-RPT FILE.  RC: '          00027600
027700                  WS-RESULTS-RPT-STATUS                           00027700
027800         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00027800
027900         MOVE 16 TO RETURN-CODE                                   00027900
028000         MOVE 'Y' TO WS-EOF-SW                                    00028000
028100     END-IF.                                                      00028100
028200     IF WS-REJECTS-STATUS NOT = '00'                              00028200
028300         DISPLAY 'ERROR OPENING REJECTS FILE.  RC: '              00028300
028400                  WS-REJECTS-STATUS                               00028400
028500         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00028500
028600         MOVE 16 TO RETURN-CODE                                   00028600
028700         MOVE 'Y' TO WS-EOF-SW                                    00028700
028800     END-IF.                                                      00028800
028900 700-EXIT.                                                        00028900
029000     EXIT.                                                        00029000
029100                                                                  00029100
029200 710-READ-ITEM-FILE.                                              00029200
029300     READ ITEM-PARAMS                                             00029300
029400         AT END MOVE 'Y' TO WS-EOF-SW                             00029400
029500     END-READ.                                                    00029500
029600     EVALUATE WS-ITEM-PARAMS-STATUS                               00029600
029700         WHEN '00'                                                00029700
029800             ADD 1 TO WS-RECORDS-READ                             00029800
029900         WHEN '10'                                                00029900
030000             CONTINUE                                             00030000
030100         WHEN OTHER                                               00030100
030200             DISPLAY 'ERROR ON ITEM-PARAMS READ.  RC: '           00030200
030300                      WS-ITEM-PARAMS-STATUS                       00030300
030400             MOVE 'Y' TO WS-EOF-SW                                00030400
030500     END-EVALUATE.                                                00030500
030600 710-EXIT.                                                        00030600
030700     EXIT.                                                        00030700
030800                                                                  00030800
030900 715-READ-TIER-FILE.                                              00030900
031000*    A 'D' MODEL ITEM CARRIES ITS DISCOUNT TIER TABLE AS THE NEXT 00031000
031100*    PHYSICAL RECORD ON THE FILE - SHARES THE SAME FD BUFFER AS   00031100
031200*    ITM-PARAMETER-RECORD, SO DTR-DISCOUNT-TIER-RECORD IS ALREADY 00031200
031300*    POSITIONED CORRECTLY THE MOMENT THE READ COMPLETES.          00031300
031400     READ ITEM-PARAMS                                             00031400
031500         AT END                                                   00031500
031600             INITIALIZE CALC-RESULT-AREA                          00031600
031700             MOVE 'Y' TO WS-TIER-EOF-SW                           00031700
031800             MOVE 'REJECTED' TO CALC-STATUS                       00031800
031900             MOVE 'Discount tier record missing at end of file.'  00031900
032000                 TO CALC-REJECT-REASON                            00032000
032100     END-READ.                                                    00032100
032200     IF WS-TIER-EOF-SW NOT = 'Y'                                  00032200
032300         ADD 1 TO WS-RECORDS-READ                                 00032300
032400     END-IF.                                                      00032400
032500 715-EXIT.                                                        00032500
032600     EXIT.                                                        00032600
032700                                                                  00032700
032800 790-CLOSE-FILES.                                                 00032800
032900     CLOSE ITEM-PARAMS.                                           00032900
033000     CLOSE RESULTS-RPT.                                           00033000
033100     CLOSE REJECTS.                                               00033100
033200     DISPLAY 'EOQBATCH COMPLETE - READ: ' WS-RECORDS-READ         00033200
033300             '  PROCESSED: ' WS-RECORDS-PROCESSED                 00033300
033400             '  REJECTED: ' WS-RECORDS-REJECTED.                  00033400
033500 790-EXIT.                                                        00033500
033600     EXIT.                                                        00033600
033700                                                                  00033700
033800 800-WRITE-REPORT-HEADING.                                        00033800
033900     ADD 1 TO WS-PAGE-NO.                                         00033900
034000     MOVE WS-CURR-MM     TO HDG1-MM.                              00034000
034100     MOVE WS-CURR-DD     TO HDG1-DD.                              00034100
034200     MOVE WS-CURR-YY     TO HDG1-YY.                              00034200
034300     MOVE WS-PAGE-NO      TO HDG1-PAGE-NO.                        00034300
034400     WRITE RES-DETAIL-LINE FROM WS-RPT-HEADING-1                  00034400
034500         AFTER ADVANCING TOP-OF-FORM.                             00034500
034600     WRITE RES-DETAIL-LINE FROM WS-RPT-COL-HDG1                   00034600
034700         AFTER ADVANCING 2 LINES.                                 00034700
034800     WRITE RES-DETAIL-LINE FROM WS-RPT-COL-HDG2                   00034800
034900         AFTER ADVANCING 1 LINE.                                  00034900
035000     MOVE 4 TO WS-LINE-CNT.                                       00035000
035100 800-EXIT.                                                        00035100
035200     EXIT.                                                        00035200
035300                                                                  00035300
035400 830-WRITE-DETAIL-LINE.                                           00035400
035500     IF WS-LINE-CNT > WS-LINES-PER-PAGE                           00035500
035600         PERFORM 800-WRITE-REPORT-HEADING THRU 800-EXIT           00035600
035700     END-IF.                                                      00035700
035800     MOVE SPACES             TO RES-DETAIL-LINE.                  00035800
035900     MOVE ITM-ITEM-ID         TO RES-ITEM-ID.                     00035900
036000     MOVE ITM-MODEL-TYPE      TO RES-MODEL-TYPE.                  00036000
036100     COMPUTE RES-ORDER-QTY       ROUNDED = CALC-ORDER-QTY.        00036100
036200     COMPUTE RES-REORDER-POINT   ROUNDED = CALC-REORDER-POINT.    00036200
036300     COMPUTE RES-UNIT-PRICE-USED ROUNDED = CALC-UNIT-PRICE-USED.  00036300
036400     COMPUTE RES-MAX-INVENTORY   ROUNDED = CALC-MAX-INVENTORY.    00036400
036500     COMPUTE RES-MAX-BACKORDER   ROUNDED = CALC-MAX-BACKORDER.    00036500
036600     COMPUTE RES-TOTAL-COST      ROUNDED = CALC-TOTAL-COST.       00036600
036700     IF CALC-STATUS = 'REJECTED'                                  00036700
036800         MOVE 'REJECTED'       TO RES-STATUS                      00036800
036900     ELSE                                                         00036900
037000         MOVE 'OK'             TO RES-STATUS                      00037000
037100     END-IF.                                                      00037100
037200     WRITE RES-DETAIL-LINE AFTER ADVANCING 1 LINE.                00037200
037300     ADD 1 TO WS-LINE-CNT.                                        00037300
037400 830-EXIT.                                                        00037400
037500     EXIT.                                                        00037500
037600                                                                  00037600
037700 840-WRITE-REJECT-LINE.                                           00037700
037800     MOVE SPACES           TO REJ-ITEM-LINE.                      00037800
037900     MOVE ITM-ITEM-ID       TO REJ-ITEM-ID.                       00037900
038000     MOVE CALC-REJECT-REASON TO REJ-REASON.                       00038000
038100     WRITE REJ-ITEM-LINE.                                         00038100
038200 840-EXIT.                                                        00038200
038300     EXIT.                                                        00038300
038400                                                                  00038400
038500 850-WRITE-CONTROL-TOTALS.                                        00038500
038600     MOVE WS-RECORDS-READ      TO TRL1-RECORDS-READ.              00038600
038700     MOVE WS-RECORDS-PROCESSED TO TRL2-RECORDS-PROCESSED.         00038700
038800     MOVE WS-RECORDS-REJECTED  TO TRL3-RECORDS-REJECTED.          00038800
038900     COMPUTE TRL4-GRAND-TOTAL-COST ROUNDED = WS-GRAND-TOTAL-COST. 00038900
039000     WRITE RES-DETAIL-LINE FROM WS-RPT-TRAILER-1                  00039000
039100         AFTER ADVANCING 2 LINES.                                 00039100
039200     WRITE RES-DETAIL-LINE FROM WS-RPT-TRAILER-2                  00039200
039300         AFTER ADVANCING 1 LINE.                                  00039300
039400     WRITE RES-DETAIL-LINE FROM WS-RPT-TRAILER-3                  00039400
039500         AFTER ADVANCING 1 LINE.                                  00039500
039600     WRITE RES-DETAIL-LINE FROM WS-RPT-TRAILER-4                  00039600
039700         AFTER ADVANCING 1 LINE.                                  00039700
039800 850-EXIT.                                                        00039800
039900     EXIT.                                                        00039900
