000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  EOQCALC.                                            00000300
000400 AUTHOR. JON SAYLES.                                              00000400
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00000500
000600 DATE-WRITTEN. 03/14/91.                                          00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*   (C)                                                           00000900
001000*                                                                 00001000
001100******************************************************************00001100
001200*    CHANGE LOG                                                  *00001200
001300******************************************************************00001300
001400*  03/14/91  JDS  ORIGINAL PROGRAM - FOUR INVENTORY MODELS        00001400
001500*                 (BASIC EOQ, EPQ, DISCOUNT EOQ, BACKORDER EOQ)   00001500
001600*                 CALLED FROM EOQBATCH.  SQUARE ROOT BY NEWTON    00001600
001700*                 ITERATION - THIS SHOP DOES NOT USE INTRINSIC    00001700
001800*                 FUNCTIONS.                                      00001800
001900*  09/08/91  JDS  ADDED REORDER POINT AS A COMMON TAIL-END STEP   00001900
002000*                 RUN FOR ALL FOUR MODELS INSTEAD OF DUPLICATING  00002000
002100*                 THE DAILY-DEMAND MATH IN EACH ONE.              00002100
002200*  02/11/93  DWS  DISCOUNT MODEL WAS NOT ADDING THE BASE TIER     00002200
002300*                 WHEN THE FIRST SUPPLIED TIER WAS ALREADY 0/0 -  00002300
002400*                 FIXED IN 420-CALCULATE-DISCOUNT-EOQ.            00002400
002500*  07/19/94  JDS  TIGHTENED VALIDATION ORDER TO MATCH REVISED     00002500
002600*                 EDIT SPEC FROM INVENTORY CONTROL - TKT IC-0447. 00002600
002700*  04/02/96  RTW  PACKED WS-HOLDING-COST-PER-UNIT WAS ONE DIGIT   00002700
002800*                 SHORT FOR HIGH-PRICE ITEMS - WIDENED PIC.       00002800
002900*  11/14/98  DWS  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS       00002900
003000*                 PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.       00003000
003100*  06/30/00  JDS  ADDED WS-ITEM-ID-DIAG REDEFINES FOR USE BY THE  00003100
003200*                 OPERATIONS DESK WHEN TRACKING DOWN A BAD ITEM   00003200
003300*                 ID WITHOUT HAVING TO WAIT ON A DEV FIX.         00003300
003400*  01/09/03  RTW  DISCOUNT TIER UPPER BOUND WAS OFF BY ONE WHEN   00003400
003500*                 THE NEXT TIER'S MINIMUM WAS ZERO - TKT IC-0559. 00003500
003600******************************************************************00003600
003700                                                                  00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-390.                                        00004000
004100 OBJECT-COMPUTER. IBM-390.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     CLASS VALID-MODEL-CODES IS 'B' 'D' 'P' 'S'.                  00004300
004400                                                                  00004400
004500 DATA DIVISION.                                                   00004500
004600 WORKING-STORAGE SECTION.                                         00004600
004700                                                                  00004700
004800*    HOLDING COST / RATE WORK AREA                                00004800
004900 01  WS-HOLDING-RATE-USED        PIC 9(01)V9999 COMP-3 VALUE 0.   00004900
005000 01  WS-HOLDING-COST-PER-UNIT    PIC 9(07)V9999 COMP-3 VALUE 0.   00005000
005100                                                                  00005100
005200*    REORDER POINT WORK AREA                                      00005200
005300 01  WS-DAYS-OF-OPERATION-USED   PIC 9(03)       COMP   VALUE 0.  00005300
005400 01  WS-DAILY-DEMAND             PIC 9(07)V9999 COMP-3 VALUE 0.   00005400
005500                                                                  00005500
005600*    SQUARE ROOT WORK AREA - NEWTON-RAPHSON ITERATION.            00005600
005700*    THIS SHOP'S COMPILER HAS NO SQRT INTRINSIC SO WE GRIND IT    00005700
005800*    OUT THE WAY COBPERF USED TO BEFORE THE REWRITE.              00005800
005900 01  WS-SQRT-ARGUMENT            PIC 9(09)V9999 COMP-3 VALUE 0.   00005900
006000 01  WS-SQRT-RESULT              PIC 9(07)V9999 COMP-3 VALUE 0.   00006000
006100 01  WS-SQRT-GUESS                PIC 9(07)V9999 COMP-3 VALUE 0.  00006100
006200 01  WS-SQRT-PREV-GUESS           PIC 9(07)V9999 COMP-3 VALUE 0.  00006200
006300 01  WS-SQRT-ITER-CNT             PIC 9(02)       COMP   VALUE 0. 00006300
006400                                                                  00006400
006500*    DISCOUNT MODEL TIER WORK TABLE - BASE TIER (0 QTY / 0 RATE)  00006500
006600*    PLUS UP TO FOUR TIERS ON THE DTR-DISCOUNT-TIER-RECORD.       00006600
006700 01  TIER-SUB                     PIC 9(02)       COMP   VALUE 0. 00006700
006800 01  WS-TIER-WORK-CNT             PIC 9(02)       COMP   VALUE 0. 00006800
006900 01  WS-BEST-TIER-SUB             PIC 9(02)       COMP   VALUE 0. 00006900
007000 01  WS-TIER-UPPER-BOUND          PIC 9(07)       COMP   VALUE 0. 00007000
007100 01  WS-TIER-WORK-TABLE.                                          00007100
007200     05  WS-TIER-WORK OCCURS 5 TIMES.                             00007200
007300         10  WS-TW-MIN-QTY        PIC 9(07)       COMP.           00007300
007400         10  WS-TW-RATE           PIC V9999       COMP-3.         00007400
007500     05  FILLER                   PIC X(08).                      00007500
007600 01  WS-TIER-PRICE                PIC 9(07)V9999 COMP-3 VALUE 0.  00007600
007700 01  WS-TIER-HOLDING-COST         PIC 9(07)V9999 COMP-3 VALUE 0.  00007700
007800 01  WS-TIER-EOQ                  PIC 9(07)V9999 COMP-3 VALUE 0.  00007800
007900 01  WS-TIER-TOTAL-COST           PIC 9(09)V9999 COMP-3 VALUE 0.  00007900
008000 01  WS-BEST-TOTAL-COST           PIC 9(09)V9999 COMP-3 VALUE 0.  00008000
008100 01  WS-BEST-QTY                  PIC 9(07)V9999 COMP-3 VALUE 0.  00008100
008200 01  WS-BEST-PRICE                PIC 9(07)V9999 COMP-3 VALUE 0.  00008200
008300                                                                  00008300
008400*    DIAGNOSTIC REDEFINES - OPERATIONS DESK AID, SEE CHANGE LOG.  00008400
008500 01  WS-ITEM-ID-DIAG               PIC X(08).                     00008500
008600 01  WS-ITEM-ID-DIAG-N REDEFINES WS-ITEM-ID-DIAG PIC 9(08).       00008600
008700 01  WS-CALC-TOTAL-COST-D          PIC S9(09)V9999 COMP-3 VALUE 0.00008700
008800 01  WS-CALC-TOTAL-COST-X REDEFINES WS-CALC-TOTAL-COST-D          00008800
008900                                   PIC X(07).                     00008900
009000                                                                  00009000
009100 COPY POCSource-copy-itmparm.cpy.                                 00009100
009200 COPY POCSource-copy-dtrtier.cpy.                                 00009200
009300                                                                  00009300
009400*    CALL INTERFACE RESULT AREA - SEE POCSource-copy-eoqwork.cpy. 00009400
009500*    PASSED BY EOQBATCH, RETURNED HERE WITH THE PER-ITEM ANSWER.  00009500
009600 COPY POCSource-copy-eoqwork.cpy.                                 00009600
009700                                                                  00009700
009800 LINKAGE SECTION.                                                 00009800
009900 COPY POCSource-copy-itmparm.cpy                                  00009900
010000     REPLACING ==ITM-PARAMETER-RECORD== BY                        00010000
010100                   ==LK-ITM-PARAMETER-RECORD==                    00010100
010200               ==ITM-== BY ==LK-ITM-==.                           00010200
010300 COPY POCSource-copy-dtrtier.cpy                                  00010300
010400     REPLACING ==DTR-DISCOUNT-TIER-RECORD== BY                    00010400
010500                   ==LK-DTR-DISCOUNT-TIER-RECORD==                00010500
010600               ==DTR-== BY ==LK-DTR-==.                           00010600
010700 COPY POCSource-copy-eoqwork.cpy                                  00010700
010800     REPLACING ==CALC-RESULT-AREA== BY ==LK-CALC-RESULT-AREA==    00010800
010900               ==CALC-== BY ==LK-CALC-==.                         00010900
011000 01  RETURN-CD                    PIC 9(04) COMP.                 00011000
011100                                                                  00011100
011200 PROCEDURE DIVISION USING LK-ITM-PARAMETER-RECORD,                00011200
011300                           LK-DTR-DISCOUNT-TIER-RECORD,           00011300
011400                           LK-CALC-RESULT-AREA,                   00011400
011500                           RETURN-CD.                             00011500
011600*                                                                 00011600
011700     MOVE LK-ITM-PARAMETER-RECORD    TO ITM-PARAMETER-RECORD.     00011700
011800     MOVE LK-DTR-DISCOUNT-TIER-RECORD TO DTR-DISCOUNT-TIER-RECORD.00011800
011900     MOVE ITM-ITEM-ID                TO WS-ITEM-ID-DIAG.          00011900
012000                                                                  00012000
012100     PERFORM 100-INITIALIZE-RTN    THRU 100-EXIT.                 00012100
012200     PERFORM 300-VALIDATE-COMMON-INPUTS THRU 300-EXIT.            00012200
012300                                                                  00012300
012400     EVALUATE TRUE                                                00012400
012500         WHEN ITM-MODEL-BASIC                                     00012500
012600             PERFORM 400-CALCULATE-BASIC-EOQ      THRU 400-EXIT   00012600
012700         WHEN ITM-MODEL-PRODUCTION                                00012700
012800             PERFORM 410-CALCULATE-PRODUCTION-EOQ  THRU 410-EXIT  00012800
012900         WHEN ITM-MODEL-DISCOUNT                                  00012900
013000             PERFORM 420-CALCULATE-DISCOUNT-EOQ    THRU 420-EXIT  00013000
013100         WHEN ITM-MODEL-BACKORDER                                 00013100
013200             PERFORM 430-CALCULATE-BACKORDER-EOQ   THRU 430-EXIT  00013200
013300     END-EVALUATE.                                                00013300
013400                                                                  00013400
013500     PERFORM 700-COMPUTE-REORDER-POINT THRU 700-EXIT.             00013500
013600                                                                  00013600
013700     MOVE CALC-RESULT-AREA TO LK-CALC-RESULT-AREA.                00013700
013800     GOBACK.                                                      00013800
013900                                                                  00013900
014000 100-INITIALIZE-RTN.                                              00014000
014100     INITIALIZE CALC-RESULT-AREA.                                 00014100
014200     MOVE 'OK'     TO CALC-STATUS.                                00014200
014300     MOVE SPACES   TO CALC-REJECT-REASON.                         00014300
014400     MOVE ZERO     TO RETURN-CD.                                  00014400
014500 100-EXIT.                                                        00014500
014600     EXIT.                                                        00014600
014700                                                                  00014700
014800 300-VALIDATE-COMMON-INPUTS.                                      00014800
014900*    COMMON EDITS FOR ALL FOUR MODELS - SEE TKT IC-0447.          00014900
015000     IF ITM-MODEL-TYPE IS NOT VALID-MODEL-CODES                   00015000
015100         MOVE 'Invalid model type code.' TO CALC-REJECT-REASON    00015100
015200         GO TO 999-SET-REJECT-AND-RETURN                          00015200
015300     END-IF.                                                      00015300
015400     IF ITM-DEMAND-RATE NOT > ZERO                                00015400
015500         MOVE 'Demand rate must be positive.'                     00015500
015600             TO CALC-REJECT-REASON                                00015600
015700         GO TO 999-SET-REJECT-AND-RETURN                          00015700
015800     END-IF.                                                      00015800
015900     IF ITM-ORDERING-COST NOT > ZERO                              00015900
016000         MOVE 'Ordering cost must be positive.'                   00016000
016100             TO CALC-REJECT-REASON                                00016100
016200         GO TO 999-SET-REJECT-AND-RETURN                          00016200
016300     END-IF.                                                      00016300
016400     IF ITM-UNIT-PRICE NOT > ZERO                                 00016400
016500         MOVE 'Unit price must be positive.' TO CALC-REJECT-REASON00016500
016600         GO TO 999-SET-REJECT-AND-RETURN                          00016600
016700     END-IF.                                                      00016700
016800     IF ITM-LEAD-TIME-DAYS-X = SPACES                             00016800
016900         MOVE 'Lead time must be provided.' TO CALC-REJECT-REASON 00016900
017000         GO TO 999-SET-REJECT-AND-RETURN                          00017000
017100     END-IF.                                                      00017100
017200     IF ITM-HOLDING-RATE = ZERO                                   00017200
017300         MOVE .2500 TO WS-HOLDING-RATE-USED                       00017300
017400     ELSE                                                         00017400
017500         MOVE ITM-HOLDING-RATE TO WS-HOLDING-RATE-USED            00017500
017600     END-IF.                                                      00017600
017700     COMPUTE WS-HOLDING-COST-PER-UNIT ROUNDED =                   00017700
017800         ITM-UNIT-PRICE * WS-HOLDING-RATE-USED.                   00017800
017900 300-EXIT.                                                        00017900
018000     EXIT.                                                        00018000
018100                                                                  00018100
018200 400-CALCULATE-BASIC-EOQ.                                         00018200
018300*    U2 - BASIC EOQ.  A ZERO HOLDING COST CANNOT OCCUR ONCE THE   00018300
018400*    PRICE AND RATE EDITS ABOVE HAVE PASSED, EXCEPT FOR THE OLD   00018400
018500*    EOQ-UNDEFINED CASE CARRIED OVER FROM THE ORIGINAL SIMPLE     00018500
018600*    CALCULATOR - WE STILL FLAG IT RATHER THAN DIVIDE BY ZERO.    00018600
018700     IF WS-HOLDING-COST-PER-UNIT = ZERO                           00018700
018800         MOVE 'EOQ undefined - zero holding cost.'                00018800
018900             TO CALC-REJECT-REASON                                00018900
019000         GO TO 999-SET-REJECT-AND-RETURN                          00019000
019100     END-IF.                                                      00019100
019200     COMPUTE WS-SQRT-ARGUMENT ROUNDED =                           00019200
019300         (2 * ITM-DEMAND-RATE * ITM-ORDERING-COST)                00019300
019400             / WS-HOLDING-COST-PER-UNIT.                          00019400
019500     PERFORM 900-SQUARE-ROOT-RTN THRU 900-EXIT.                   00019500
019600     MOVE WS-SQRT-RESULT TO CALC-ORDER-QTY.                       00019600
019700     MOVE WS-SQRT-RESULT TO CALC-MAX-INVENTORY.                   00019700
019800     MOVE ZERO            TO CALC-MAX-BACKORDER.                  00019800
019900     MOVE ZERO            TO CALC-TOTAL-COST.                     00019900
020000     MOVE ITM-UNIT-PRICE   TO CALC-UNIT-PRICE-USED.               00020000
020100 400-EXIT.                                                        00020100
020200     EXIT.                                                        00020200
020300                                                                  00020300
020400 410-CALCULATE-PRODUCTION-EOQ.                                    00020400
020500*    U3 - ECONOMIC PRODUCTION QUANTITY.                           00020500
020600     IF ITM-PRODUCTION-RATE NOT > ZERO                            00020600
020700         MOVE 'Production rate must be positive.'                 00020700
020800             TO CALC-REJECT-REASON                                00020800
020900         GO TO 999-SET-REJECT-AND-RETURN                          00020900
021000     END-IF.                                                      00021000
021100     IF ITM-PRODUCTION-RATE NOT > ITM-DEMAND-RATE                 00021100
021200         MOVE 'Production rate must exceed demand rate.'          00021200
021300             TO CALC-REJECT-REASON                                00021300
021400         GO TO 999-SET-REJECT-AND-RETURN                          00021400
021500     END-IF.                                                      00021500
021600     COMPUTE WS-SQRT-ARGUMENT ROUNDED =                           00021600
021700         ((2 * ITM-DEMAND-RATE * ITM-ORDERING-COST)               00021700
021800             / WS-HOLDING-COST-PER-UNIT)                          00021800
021900           * (ITM-PRODUCTION-RATE                                 00021900
022000                 / (ITM-PRODUCTION-RATE - ITM-DEMAND-RATE)).      00022000
022100     PERFORM 900-SQUARE-ROOT-RTN THRU 900-EXIT.                   00022100
022200     MOVE WS-SQRT-RESULT TO CALC-ORDER-QTY.                       00022200
022300     COMPUTE CALC-MAX-INVENTORY ROUNDED =                         00022300
022400         CALC-ORDER-QTY                                           00022400
022500             * (1 - (ITM-DEMAND-RATE / ITM-PRODUCTION-RATE)).     00022500
022600     MOVE ZERO           TO CALC-MAX-BACKORDER.                   00022600
022700     MOVE ZERO           TO CALC-TOTAL-COST.                      00022700
022800     MOVE ITM-UNIT-PRICE  TO CALC-UNIT-PRICE-USED.                00022800
022900 410-EXIT.                                                        00022900
023000     EXIT.                                                        00023000
023100                                                                  00023100
023200 420-CALCULATE-DISCOUNT-EOQ.                                      00023200
023300*    U4 - ALL-UNITS QUANTITY DISCOUNT EOQ.  BUILD A WORKING TABLE 00023300
023400*    OF TIERS (BASE TIER PLUS THE SUPPLIED ONES), THEN PRICE EACH 00023400
023500*    TIER'S CANDIDATE EOQ AND KEEP THE LOWEST-COST TIER.          00023500
023600     MOVE ZERO TO WS-TIER-WORK-CNT.                               00023600
023700     IF ITM-DISCOUNT-TIER-CNT = ZERO                              00023700
023800         MOVE 'At least one discount tier must be provided.'      00023800
023900             TO CALC-REJECT-REASON                                00023900
024000         GO TO 999-SET-REJECT-AND-RETURN                          00024000
024100     END-IF.                                                      00024100
024200     IF DTR-TIER-ITEM-ID NOT = ITM-ITEM-ID                        00024200
024300         MOVE 'Discount tier record does not match item.'         00024300
024400             TO CALC-REJECT-REASON                                00024400
024500         GO TO 999-SET-REJECT-AND-RETURN                          00024500
024600     END-IF.                                                      00024600
024700     IF DTR-TIER-MIN-QTY(1) NOT = ZERO                            00024700
024800         ADD 1 TO WS-TIER-WORK-CNT                                00024800
024900         MOVE ZERO TO WS-TW-MIN-QTY(WS-TIER-WORK-CNT)             00024900
025000         MOVE ZERO TO WS-TW-RATE(WS-TIER-WORK-CNT)                00025000
025100     END-IF.                                                      00025100
025200     PERFORM 421-BUILD-TIER-TABLE THRU 421-EXIT                   00025200
025300         VARYING TIER-SUB FROM 1 BY 1                             00025300
025400             UNTIL TIER-SUB > ITM-DISCOUNT-TIER-CNT.              00025400
025500     IF CALC-STATUS = 'REJECTED'                                  00025500
025600         GO TO 999-SET-REJECT-AND-RETURN                          00025600
025700     END-IF.                                                      00025700
025800     MOVE 999999999.9999 TO WS-BEST-TOTAL-COST.                   00025800
025900     MOVE ZERO            TO WS-BEST-TIER-SUB.                    00025900
026000     PERFORM 422-EVALUATE-TIER-TABLE THRU 422-EXIT                00026000
026100         VARYING TIER-SUB FROM 1 BY 1                             00026100
026200             UNTIL TIER-SUB > WS-TIER-WORK-CNT.                   00026200
026300     MOVE WS-BEST-QTY        TO CALC-ORDER-QTY.                   00026300
026400     MOVE WS-BEST-PRICE      TO CALC-UNIT-PRICE-USED.             00026400
026500     MOVE WS-BEST-QTY        TO CALC-MAX-INVENTORY.               00026500
026600     MOVE ZERO                TO CALC-MAX-BACKORDER.              00026600
026700     MOVE WS-BEST-TOTAL-COST TO CALC-TOTAL-COST.                  00026700
026800 420-EXIT.                                                        00026800
026900     EXIT.                                                        00026900
027000                                                                  00027000
027100 421-BUILD-TIER-TABLE.                                            00027100
027200     IF DTR-TIER-RATE(TIER-SUB) NOT < 1                           00027200
027300         MOVE 'Discount rate must be between 0 and 1.'            00027300
027400             TO CALC-REJECT-REASON                                00027400
027500         MOVE 'REJECTED' TO CALC-STATUS                           00027500
027600     ELSE                                                         00027600
027700         ADD 1 TO WS-TIER-WORK-CNT                                00027700
027800         MOVE DTR-TIER-MIN-QTY(TIER-SUB)                          00027800
027900             TO WS-TW-MIN-QTY(WS-TIER-WORK-CNT)                   00027900
028000         MOVE DTR-TIER-RATE(TIER-SUB)                             00028000
028100             TO WS-TW-RATE(WS-TIER-WORK-CNT)                      00028100
028200     END-IF.                                                      00028200
028300 421-EXIT.                                                        00028300
028400     EXIT.                                                        00028400
028500                                                                  00028500
028600 422-EVALUATE-TIER-TABLE.                                         00028600
028700     COMPUTE WS-TIER-PRICE ROUNDED =                              00028700
028800         ITM-UNIT-PRICE * (1 - WS-TW-RATE(TIER-SUB)).             00028800
028900     COMPUTE WS-TIER-HOLDING-COST ROUNDED =                       00028900
029000         WS-TIER-PRICE * WS-HOLDING-RATE-USED.                    00029000
029100     IF WS-TIER-HOLDING-COST = ZERO                               00029100
029200         MOVE ZERO TO WS-TIER-EOQ                                 00029200
029300     ELSE                                                         00029300
029400         COMPUTE WS-SQRT-ARGUMENT ROUNDED =                       00029400
029500             (2 * ITM-DEMAND-RATE * ITM-ORDERING-COST)            00029500
029600                 / WS-TIER-HOLDING-COST                           00029600
029700         PERFORM 900-SQUARE-ROOT-RTN THRU 900-EXIT                00029700
029800         MOVE WS-SQRT-RESULT TO WS-TIER-EOQ                       00029800
029900     END-IF.                                                      00029900
030000     IF TIER-SUB < WS-TIER-WORK-CNT                               00030000
030100         COMPUTE WS-TIER-UPPER-BOUND =                            00030100
030200             WS-TW-MIN-QTY(TIER-SUB + 1) - 1                      00030200
030300     ELSE                                                         00030300
030400         MOVE 9999999 TO WS-TIER-UPPER-BOUND                      00030400
030500     END-IF.                                                      00030500
030600     IF WS-TIER-EOQ > WS-TIER-UPPER-BOUND                         00030600
030700         MOVE WS-TIER-UPPER-BOUND TO WS-TIER-EOQ                  00030700
030800     ELSE                                                         00030800
030900         IF WS-TIER-EOQ < WS-TW-MIN-QTY(TIER-SUB)                 00030900
031000             MOVE WS-TW-MIN-QTY(TIER-SUB) TO WS-TIER-EOQ          00031000
031100         END-IF                                                   00031100
031200     END-IF.                                                      00031200
031300     IF WS-TIER-EOQ = ZERO                                        00031300
031400         COMPUTE WS-TIER-TOTAL-COST ROUNDED =                     00031400
031500             (ITM-DEMAND-RATE * WS-TIER-PRICE)                    00031500
031600     ELSE                                                         00031600
031700         COMPUTE WS-TIER-TOTAL-COST ROUNDED =                     00031700
031800             (ITM-DEMAND-RATE * WS-TIER-PRICE)                    00031800
031900           + ((ITM-DEMAND-RATE / WS-TIER-EOQ) * ITM-ORDERING-COST)00031900
032000           + ((WS-TIER-EOQ / 2) * WS-TIER-HOLDING-COST)           00032000
032100     END-IF.                                                      00032100
032200     IF WS-TIER-TOTAL-COST < WS-BEST-TOTAL-COST                   00032200
032300         MOVE WS-TIER-TOTAL-COST TO WS-BEST-TOTAL-COST            00032300
032400         MOVE WS-TIER-EOQ        TO WS-BEST-QTY                   00032400
032500         MOVE WS-TIER-PRICE      TO WS-BEST-PRICE                 00032500
032600         MOVE TIER-SUB           TO WS-BEST-TIER-SUB              00032600
032700     END-IF.                                                      00032700
032800 422-EXIT.                                                        00032800
032900     EXIT.                                                        00032900
033000                                                                  00033000
033100 430-CALCULATE-BACKORDER-EOQ.                                     00033100
033200*    U5 - EOQ WITH PLANNED BACKORDERS.                            00033200
033300     IF ITM-SHORTAGE-COST NOT > ZERO                              00033300
033400         MOVE 'Shortage cost must be positive.'                   00033400
033500             TO CALC-REJECT-REASON                                00033500
033600         GO TO 999-SET-REJECT-AND-RETURN                          00033600
033700     END-IF.                                                      00033700
033800     COMPUTE WS-SQRT-ARGUMENT ROUNDED =                           00033800
033900         (2 * ITM-DEMAND-RATE * ITM-ORDERING-COST                 00033900
034000             * (WS-HOLDING-COST-PER-UNIT + ITM-SHORTAGE-COST))    00034000
034100           / (WS-HOLDING-COST-PER-UNIT * ITM-SHORTAGE-COST).      00034100
034200     PERFORM 900-SQUARE-ROOT-RTN THRU 900-EXIT.                   00034200
034300     MOVE WS-SQRT-RESULT TO CALC-ORDER-QTY.                       00034300
034400     COMPUTE CALC-MAX-INVENTORY ROUNDED =                         00034400
034500         (ITM-SHORTAGE-COST                                       00034500
034600             / (WS-HOLDING-COST-PER-UNIT + ITM-SHORTAGE-COST))    00034600
034700           * CALC-ORDER-QTY.                                      00034700
034800     COMPUTE CALC-MAX-BACKORDER ROUNDED =                         00034800
034900         (WS-HOLDING-COST-PER-UNIT                                00034900
035000             / (WS-HOLDING-COST-PER-UNIT + ITM-SHORTAGE-COST))    00035000
035100           * CALC-ORDER-QTY.                                      00035100
035200     COMPUTE CALC-TOTAL-COST ROUNDED =                            00035200
035300         ((ITM-DEMAND-RATE * ITM-ORDERING-COST) / CALC-ORDER-QTY) 00035300
035400       + ((WS-HOLDING-COST-PER-UNIT * CALC-MAX-INVENTORY          00035400
035500              * CALC-MAX-INVENTORY) / (2 * CALC-ORDER-QTY))       00035500
035600       + ((ITM-SHORTAGE-COST * CALC-MAX-BACKORDER                 00035600
035700              * CALC-MAX-BACKORDER) / (2 * CALC-ORDER-QTY)).      00035700
035800     MOVE ITM-UNIT-PRICE TO CALC-UNIT-PRICE-USED.                 00035800
035900 430-EXIT.                                                        00035900
036000     EXIT.                                                        00036000
036100                                                                  00036100
036200 700-COMPUTE-REORDER-POINT.                                       00036200
036300*    COMMON TO ALL FOUR MODELS - SEE CHANGE LOG 09/08/91.         00036300
036400     MOVE ITM-DAYS-OF-OPERATION TO WS-DAYS-OF-OPERATION-USED.     00036400
036500     IF WS-DAYS-OF-OPERATION-USED = ZERO                          00036500
036600         MOVE 365 TO WS-DAYS-OF-OPERATION-USED                    00036600
036700     END-IF.                                                      00036700
036800     COMPUTE WS-DAILY-DEMAND ROUNDED =                            00036800
036900         ITM-DEMAND-RATE / WS-DAYS-OF-OPERATION-USED.             00036900
037000     COMPUTE CALC-REORDER-POINT ROUNDED =                         00037000
037100         (WS-DAILY-DEMAND * ITM-LEAD-TIME-DAYS) + ITM-SAFETY-STOCK00037100
037200 700-EXIT.                                                        00037200
037300     EXIT.                                                        00037300
037400                                                                  00037400
037500 900-SQUARE-ROOT-RTN.                                             00037500
037600*    NEWTON-RAPHSON SQUARE ROOT - NO INTRINSIC FUNCTION IN THIS   00037600
037700*    SHOP'S COMPILER.  CONVERGES IN WELL UNDER 25 PASSES FOR THE  00037700
037800*    RANGE OF VALUES THIS PROGRAM SEES.                           00037800
037900     IF WS-SQRT-ARGUMENT NOT > ZERO                               00037900
038000         MOVE ZERO TO WS-SQRT-RESULT                              00038000
038100         GO TO 900-EXIT                                           00038100
038200     END-IF.                                                      00038200
038300     MOVE WS-SQRT-ARGUMENT TO WS-SQRT-GUESS.                      00038300
038400     MOVE ZERO             TO WS-SQRT-ITER-CNT.                   00038400
038500     PERFORM 910-SQUARE-ROOT-ITERATE THRU 910-EXIT                00038500
038600         UNTIL WS-SQRT-ITER-CNT > 25.                             00038600
038700     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.                        00038700
038800 900-EXIT.                                                        00038800
038900     EXIT.                                                        00038900
039000                                                                  00039000
039100 910-SQUARE-ROOT-ITERATE.                                         00039100
039200     ADD 1 TO WS-SQRT-ITER-CNT.                                   00039200
039300     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV-GUESS.                    00039300
039400     COMPUTE WS-SQRT-GUESS ROUNDED =                              00039400
039500         (WS-SQRT-GUESS + (WS-SQRT-ARGUMENT / WS-SQRT-GUESS)) / 2.00039500
039600     IF WS-SQRT-GUESS = WS-SQRT-PREV-GUESS                        00039600
039700         MOVE 26 TO WS-SQRT-ITER-CNT                              00039700
039800     END-IF.                                                      00039800
039900 910-EXIT.                                                        00039900
040000     EXIT.                                                        00040000
040100                                                                  00040100
040200 999-SET-REJECT-AND-RETURN.                                       00040200
040300     MOVE 'REJECTED' TO CALC-STATUS.                              00040300
040400     MOVE 4          TO RETURN-CD.                                00040400
040500     MOVE CALC-RESULT-AREA TO LK-CALC-RESULT-AREA.                00040500
040600     GOBACK.                                                      00040600
