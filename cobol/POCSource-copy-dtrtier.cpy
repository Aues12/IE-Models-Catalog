000100******************************************************************00000100
000200*    COPYBOOK:  DTRTIER                                          *00000200
000300*    DISCOUNT TIER RECORD - INVENTORY MODELS CATALOG             *00000300
000400*                                                                *00000400
000500*    FOLLOWS A 'D' (DISCOUNT MODEL) ITMPARM RECORD ON THE        *00000500
000600*    ITEM-PARAMS FILE.  CARRIES UP TO FOUR ALL-UNITS DISCOUNT    *00000600
000700*    TIERS INLINE, TIER 1 BEING THE LOWEST MINIMUM QUANTITY.     *00000700
000800*    DTR-TIER-ITEM-ID MUST MATCH THE ITM-ITEM-ID OF THE ITEM     *00000800
000900*    RECORD IT FOLLOWS - SEE EOQCALC 420-CALCULATE-DISCOUNT-EOQ. *00000900
001000*                                                                *00001000
001100*    FIXED LENGTH 120 BYTES, LINE SEQUENTIAL.                    *00001100
001200******************************************************************00001200
001300 01  DTR-DISCOUNT-TIER-RECORD.                                    00001300
001400     05  DTR-TIER-ITEM-ID            PIC X(08).                   00001400
001500     05  DTR-TIER-TABLE OCCURS 4 TIMES.                           00001500
001600         10  DTR-TIER-MIN-QTY        PIC 9(07).                   00001600
001700         10  DTR-TIER-RATE           PIC V9999.                   00001700
001800     05  FILLER                      PIC X(68).                   00001800
