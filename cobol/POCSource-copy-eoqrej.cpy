000100******************************************************************00000100
000200*    COPYBOOK:  EOQREJ                                          * 00000200
000300*    ERROR RECORD - INVENTORY MODELS CATALOG REJECT FILE         *00000300
000400*                                                                *00000400
000500*    ONE LINE PER ITEM-PARAMS RECORD THAT FAILS VALIDATION IN    *00000500
000600*    EOQCALC 300-VALIDATE-COMMON-INPUTS OR A MODEL-SPECIFIC      *00000600
000700*    CHECK.  REJ-REASON IS MOVED FROM CALC-REJECT-REASON.        *00000700
000800*                                                                *00000800
000900*    FIXED LENGTH 80 BYTES, LINE SEQUENTIAL (REJECTS).           *00000900
001000******************************************************************00001000
001100 01  REJ-ITEM-LINE.                                               00001100
001200     05  REJ-ITEM-ID                 PIC X(08).                   00001200
001300     05  FILLER                      PIC X(02) VALUE SPACES.      00001300
001400     05  REJ-REASON                  PIC X(40).                   00001400
001500     05  FILLER                      PIC X(30) VALUE SPACES.      00001500
