000100******************************************************************00000100
000200*    COPYBOOK:  EOQRSLT                                          *00000200
000300*    RESULT RECORD - INVENTORY MODELS CATALOG RESULTS REPORT     *00000300
000400*                                                                *00000400
000500*    ONE DETAIL LINE PER ITEM-PARAMS RECORD READ.  REJECTED      *00000500
000600*    ITEMS CARRY RES-STATUS = 'REJECTED' AND ZERO AMOUNT FIELDS. *00000600
000700*                                                                *00000700
000800*    FIXED LENGTH 132 BYTES, LINE SEQUENTIAL (RESULTS-RPT).      *00000800
000900******************************************************************00000900
001000 01  RES-DETAIL-LINE.                                             00001000
001100     05  FILLER                      PIC X(01) VALUE SPACE.       00001100
001200     05  RES-ITEM-ID                 PIC X(08).                   00001200
001300     05  FILLER                      PIC X(02) VALUE SPACES.      00001300
001400     05  RES-MODEL-TYPE              PIC X(01).                   00001400
001500     05  FILLER                      PIC X(03) VALUE SPACES.      00001500
001600     05  RES-ORDER-QTY               PIC Z(7)9.99.                00001600
001700     05  FILLER                      PIC X(02) VALUE SPACES.      00001700
001800     05  RES-REORDER-POINT           PIC Z(7)9.99.                00001800
001900     05  FILLER                      PIC X(02) VALUE SPACES.      00001900
002000     05  RES-UNIT-PRICE-USED         PIC Z(5)9.99.                00002000
002100     05  FILLER                      PIC X(03) VALUE SPACES.      00002100
002200     05  RES-MAX-INVENTORY           PIC Z(7)9.99.                00002200
002300     05  FILLER                      PIC X(02) VALUE SPACES.      00002300
002400     05  RES-MAX-BACKORDER           PIC Z(7)9.99.                00002400
002500     05  FILLER                      PIC X(02) VALUE SPACES.      00002500
002600     05  RES-TOTAL-COST              PIC Z(9)9.99.                00002600
002700     05  FILLER                      PIC X(02) VALUE SPACES.      00002700
002800     05  RES-STATUS                  PIC X(08).                   00002800
002900     05  FILLER                      PIC X(30) VALUE SPACES.      00002900
