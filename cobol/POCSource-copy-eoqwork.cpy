000100******************************************************************00000100
000200*    COPYBOOK:  EOQWORK                                          *00000200
000300*    CALC-RESULT-AREA - EOQCALC CALL INTERFACE RESULT GROUP      *00000300
000400*                                                                *00000400
000500*    BUILT BY EOQCALC FOR ONE ITEM-PARAMS RECORD AND RETURNED    *00000500
000600*    TO EOQBATCH ON THE CALL.  EOQBATCH MOVES THIS GROUP TO      *00000600
000700*    THE RES-DETAIL-LINE / REJ-ITEM-LINE PRINT AREAS.            *00000700
000800******************************************************************00000800
000900 01  CALC-RESULT-AREA.                                            00000900
001000     05  CALC-ORDER-QTY              PIC 9(07)V9999 COMP-3.       00001000
001100     05  CALC-REORDER-POINT          PIC 9(07)V9999 COMP-3.       00001100
001200     05  CALC-UNIT-PRICE-USED        PIC 9(07)V9999 COMP-3.       00001200
001300     05  CALC-MAX-INVENTORY          PIC 9(07)V9999 COMP-3.       00001300
001400     05  CALC-MAX-BACKORDER          PIC 9(07)V9999 COMP-3.       00001400
001500     05  CALC-TOTAL-COST             PIC 9(09)V9999 COMP-3.       00001500
001600     05  CALC-STATUS                 PIC X(08).                   00001600
001700     05  CALC-REJECT-REASON          PIC X(40).                   00001700
001800     05  FILLER                      PIC X(08).                   00001800
