000100******************************************************************00000100
000200*    COPYBOOK:  ITMPARM                                          *00000200
000300*    ITEM PARAMETER RECORD - INVENTORY MODELS CATALOG            *00000300
000400*                                                                *00000400
000500*    ONE RECORD PER STOCKED ITEM ON THE ITEM-PARAMS FILE.        *00000500
000600*    RECORD TYPE (ITM-MODEL-TYPE) SELECTS WHICH ORDER-POLICY     *00000600
000700*    MODEL APPLIES TO THE ITEM:                                  *00000700
000800*        B = BASIC EOQ                                          * 00000800
000900*        P = PRODUCTION (EPQ)                                   * 00000900
001000*        D = QUANTITY DISCOUNT EOQ                               *00001000
001100*        S = BACKORDER (SHORTAGE) EOQ                            *00001100
001200*    A 'D' ITEM RECORD IS FOLLOWED ON THE FILE BY ONE            *00001200
001300*    DTR-DISCOUNT-TIER-RECORD (SEE POCSource-copy-dtrtier.cpy).  *00001300
001400*                                                                *00001400
001500*    FIXED LENGTH 120 BYTES, LINE SEQUENTIAL.                    *00001500
001600******************************************************************00001600
001700 01  ITM-PARAMETER-RECORD.                                        00001700
001800     05  ITM-ITEM-ID                 PIC X(08).                   00001800
001900     05  ITM-MODEL-TYPE              PIC X(01).                   00001900
002000         88  ITM-MODEL-BASIC             VALUE 'B'.               00002000
002100         88  ITM-MODEL-PRODUCTION        VALUE 'P'.               00002100
002200         88  ITM-MODEL-DISCOUNT          VALUE 'D'.               00002200
002300         88  ITM-MODEL-BACKORDER         VALUE 'S'.               00002300
002400         88  ITM-MODEL-VALID                                      00002400
002500             VALUE 'B' 'P' 'D' 'S'.                               00002500
002600     05  ITM-UNIT-PRICE              PIC 9(07)V99.                00002600
002700     05  ITM-DEMAND-RATE             PIC 9(07)V99.                00002700
002800     05  ITM-ORDERING-COST           PIC 9(05)V99.                00002800
002900     05  ITM-HOLDING-RATE            PIC 9(01)V9999.              00002900
003000     05  ITM-PRODUCTION-RATE         PIC 9(07)V99.                00003000
003100     05  ITM-SHORTAGE-COST           PIC 9(05)V99.                00003100
003200     05  ITM-LEAD-TIME-DAYS          PIC 9(03)V99.                00003200
003300     05  ITM-LEAD-TIME-DAYS-X REDEFINES ITM-LEAD-TIME-DAYS        00003300
003400                                     PIC X(05).                   00003400
003500     05  ITM-SAFETY-STOCK            PIC 9(05)V99.                00003500
003600     05  ITM-DAYS-OF-OPERATION       PIC 9(03).                   00003600
003700     05  ITM-DISCOUNT-TIER-CNT       PIC 9(01).                   00003700
003800     05  FILLER                      PIC X(49).                   00003800
